000100******************************************************************
000200*                                                                *
000300*    LOPSRKT.CPY  --  ROCKET MASTER RECORD LAYOUT
000400*                                                                *
000500*    ONE ENTRY PER ROCKET IN THE FLEET.  A ROCKET IS ON THE
000600*    GROUND, IN SPACE, OR IN REPAIR, AND IS COMMITTED TO AT
000700*    MOST ONE MISSION AT A TIME (RK-MISSION-NAME BLANK MEANS
000800*    THE ROCKET IS NOT CURRENTLY ASSIGNED).  THE RULES FOR
000900*    WHAT NAMES AND STATUS CODES ARE VALID, AND WHEN A ROCKET
001000*    MAY MOVE FROM ONE STATUS TO ANOTHER, ARE ENFORCED BY THE
001100*    3NN AND 5NN PARAGRAPHS OF LOPS2000 -- THIS COPYBOOK ONLY
001200*    CARRIES THE SHAPE OF THE DATA.
001300*                                                                *
001400*    MAINT LOG.
001500*    03/14/94 TWH  ORIGINAL LAYOUT FOR FLEET TRACKING PILOT.
001600*    09/02/96 TWH  ADDED RK-MISSION-NAME -- ROCKETS NO LONGER
001700*                  TRACKED TO ONE MISSION AT A TIME ON PAPER.
001800*    11/19/98 RDM  REQ DISP-3341 Y2K REVIEW OF THIS COPYBOOK --
001900*                  NO DATE FIELDS HELD HERE, NO CHANGE NEEDED.
002000*    06/07/01 RDM  REQ DISP-4108 WIDENED FILLER FOR GROWTH.
002100*    02/18/03 RDM  REQ DISP-4490 MOVED THE STATUS DISPLAY-TEXT
002200*                  TABLE OUT OF THIS COPYBOOK AND INTO LOPS2000
002300*                  WORKING-STORAGE -- IT WAS BEING DRAGGED IN
002400*                  TWICE WHEREVER THIS LAYOUT IS COPIED A SECOND
002500*                  TIME TO BUILD THE ROCKET TABLE ROW.
002600******************************************************************
002700
002800 01  RK-ROCKET-ENTRY.
002900     05  RK-ROCKET-NAME              PIC X(30).
003000     05  RK-ROCKET-STATUS            PIC X(10).
003100         88  RK-STATUS-ON-GROUND         VALUE "ON-GROUND ".
003200         88  RK-STATUS-IN-SPACE          VALUE "IN-SPACE  ".
003300         88  RK-STATUS-IN-REPAIR         VALUE "IN-REPAIR ".
003400     05  RK-MISSION-NAME             PIC X(30).                TWH9602
003500     05  FILLER                      PIC X(05).                RDM0601
