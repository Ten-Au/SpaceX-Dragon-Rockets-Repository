000100******************************************************************
000200*                                                                *
000300*    LOPSMSN.CPY  --  MISSION MASTER RECORD AND ROSTER LAYOUT
000400*                                                                *
000500*    MS-WS-MISSION-HEADER IS THE 50-BYTE FORM THAT IS ALSO
000600*    WRITTEN TO AND READ FROM MISSION-FILE -- NAME, STATUS AND
000700*    ROCKET COUNT ONLY.  MS-ROSTER-ENTRY IS THE ROSTER OF
000800*    ROCKETS CURRENTLY COMMITTED TO THE MISSION, CARRIED ONLY
000900*    WHILE A RUN IS IN PROGRESS.  THE ROSTER IS NOT WRITTEN BACK
001000*    TO MISSION-FILE; IT IS REBUILT EACH RUN FROM RK-MISSION-NAME
001100*    ON THE ROCKET SIDE (SEE LOPS2000 PARA 150), SO THE TWO
001200*    FILES NEVER HAVE TO BE KEPT IN STEP BY HAND.
001300*                                                                *
001400*    MAINT LOG.
001500*    03/14/94 TWH  ORIGINAL LAYOUT, STATUS AND COUNT ONLY.
001600*    09/02/96 TWH  ADDED THE ROSTER SUB-TABLE WHEN ASSIGNMENT
001700*                  TRACKING MOVED OFF THE PAPER BOARD.
001800*    04/11/97 TWH  MS-ROSTER-MAX RAISED FROM 24 TO 60 -- THE
001900*                  ARTEMIS SUPPORT FLEET OUTGREW THE OLD LIMIT.
002000*    11/19/98 RDM  REQ DISP-3341 Y2K REVIEW -- NO DATE FIELDS
002100*                  HELD HERE, NO CHANGE NEEDED.
002200*    02/18/03 RDM  REQ DISP-4490 DROPPED THE SEPARATE FLAT
002300*                  MS-MISSION-ENTRY RECORD AND THE STATUS
002400*                  DISPLAY-TEXT TABLE -- ONE SINGLE LAYOUT NOW
002500*                  SERVES BOTH THE FILE RECORD (VIA THE HEADER
002600*                  GROUP BELOW) AND THE WORKING-STORAGE TABLE
002700*                  ROW, AND THE DISPLAY TEXT MOVED TO LOPS2000.
002800******************************************************************
002900
003000 01  MS-MISSION-TABLE-ENTRY.
003100     05  MS-WS-MISSION-HEADER.
003200         10  MS-WS-MISSION-NAME          PIC X(30).
003300         10  MS-WS-MISSION-STATUS        PIC X(11).
003400             88  MS-WS-STATUS-SCHEDULED       VALUE "SCHEDULED  ".
003500             88  MS-WS-STATUS-PENDING         VALUE "PENDING    ".
003600             88  MS-WS-STATUS-IN-PROGRESS     VALUE "IN-PROGRESS".
003700             88  MS-WS-STATUS-ENDED           VALUE "ENDED      ".
003800         10  MS-WS-ROCKET-COUNT          PIC 9(04).
003900         10  FILLER                       PIC X(05).           RDM0601
004000     05  MS-ROSTER-ENTRY OCCURS 60 TIMES                       TWH9704
004100             INDEXED BY MS-ROSTER-IDX.
004200         10  MS-ROSTER-ROCKET-NAME        PIC X(30).
