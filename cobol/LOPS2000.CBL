000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  LOPS2000.
000400 AUTHOR.  T W HALVORSEN.
000500 INSTALLATION.  RANGE OPS - FLEET AND MISSION SYSTEMS.
000600 DATE-WRITTEN.  03/14/94.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    LOPS2000  --  LAUNCH OPERATIONS REGISTRY, STATUS            *
001300*    MAINTENANCE AND SUMMARY REPORTING.                         *
001400*                                                                *
001500*    READS LOPSTRAN, ONE TRANSACTION PER RECORD, AND APPLIES     *
001600*    EACH ONE AGAINST THE ROCKET AND MISSION TABLES HELD IN      *
001700*    WORKING STORAGE FOR THE LIFE OF THE RUN.  AT END OF RUN     *
001800*    THE TWO TABLES ARE WRITTEN BACK OUT AS THE NEW ROCKFILE     *
001900*    AND MISNFILE, AND A FLEET STATUS REPORT IS PRODUCED ON      *
002000*    LOPSRPT, MISSIONS ORDERED BY FLEET SIZE.                    *
002100*                                                                *
002200*    MAINT LOG.
002300*    03/14/94 TWH  ORIGINAL PROGRAM -- REPLACES THE CLIPBOARD
002400*                  AND GREASE-PENCIL BOARD IN THE BLOCKHOUSE.
002500*    09/02/96 TWH  ADDED MISSION ASSIGNMENT (SR/SB TRANS CODES)
002600*                  AND THE ROSTER REBUILD AT PROGRAM START --
002700*                  SEE PARA 150.  ROCKET NO LONGER CARRIES A
002800*                  SEPARATE "ASSIGNED" FLAG, JUST THE MISSION
002900*                  NAME ITSELF.
003000*    02/11/97 TWH  ADDED SB (BULK ASSIGN) -- VALIDATE THE WHOLE
003100*                  BATCH BEFORE TOUCHING ANY ROCKET, PER OPS
003200*                  REQUEST AFTER THE ARTEMIS-3 MISCOUNT.
003300*    04/11/97 TWH  MISSION ROSTER TABLE RAISED TO 60 ENTRIES.
003400*    11/19/98 RDM  REQ DISP-3341 Y2K REVIEW -- THIS PROGRAM
003500*                  HOLDS NO DATE FIELDS.  NO CHANGE REQUIRED.
003600*    03/02/99 RDM  REQ DISP-3502 CM TRANSACTION (MANUAL MISSION
003700*                  STATUS CHANGE) ADDED AT PARA 650.  ENDED
003800*                  MISSIONS NOW RELEASE THEIR ROCKETS TO THE
003900*                  GROUND AUTOMATICALLY.
004000*    06/07/01 RDM  REQ DISP-4108 FD RECORD AREAS WIDENED TO
004100*                  MATCH THE GROWN COPYBOOK LAYOUTS.
004200*    02/18/03 RDM  REQ DISP-4490 FR/FM LOOKUP TRANSACTIONS
004300*                  ADDED AT PARA 800/820 -- OPS WANTED A WAY TO
004400*                  CHECK ONE ROCKET OR MISSION WITHOUT RUNNING
004500*                  THE FULL SUMMARY.  STATUS DISPLAY-TEXT
004600*                  TABLES MOVED HERE FROM THE COPYBOOKS.
004700*    09/30/05 KLB  REQ DISP-5117 BULK ROSTER LIMIT RAISED FROM
004800*                  6 TO 10 ROCKETS PER SB TRANSACTION.
004900*    01/14/08 KLB  REQ DISP-5550 GS SUMMARY NOW SORTS BY FLEET
005000*                  SIZE DESCENDING, MISSION NAME DESCENDING ON
005100*                  TIES, PER THE NEW RANGE DIRECTOR'S REPORT
005200*                  STANDARD.
005210*    03/11/09 KLB  REQ DISP-5689 SR WAS STAMPING THE WRONG ROCKET
005220*                  ROW -- 410 RAN THE ROCKET LOOKUP BEFORE THE
005230*                  MISSION LOOKUP AND BOTH SHARE WS-SUBSCRIPT-1, SO
005240*                  THE MISSION LOOKUP OVERWROTE THE ROCKET'S
005250*                  SUBSCRIPT BEFORE 420 COULD USE IT.  VALIDATION
005260*                  NOW RESOLVES THE MISSION FIRST AND HOLDS ITS
005270*                  SUBSCRIPT ASIDE.
005280*    04/02/09 KLB  REQ DISP-5701 GS OUTPUT LINE CORRECTED -- THE
005290*                  MISSION MARKER IS NOW THE BULLET CHARACTER THE
005300*                  RANGE DIRECTOR'S FORMAT CALLS FOR, AND THE
005305*                  STATUS TEXT IS RIGHT-TRIMMED BEFORE IT GOES
005310*                  INTO THE LINE -- THE FIXED-WIDTH PAD WAS
005315*                  LANDING IN THE MIDDLE OF THE LINE.
005320*                                                                *
005400******************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900*
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT SECTION.
006400*
006500 FILE-CONTROL.
006600*
006700     SELECT ROCKET-FILE      ASSIGN TO "ROCKFILE"
006800                             ORGANIZATION IS LINE SEQUENTIAL
006900                             FILE STATUS IS ROCKET-FILE-STATUS.
007000     SELECT MISSION-FILE     ASSIGN TO "MISNFILE"
007100                             ORGANIZATION IS LINE SEQUENTIAL
007200                             FILE STATUS IS MISSION-FILE-STATUS.
007300     SELECT TRANSACTION-FILE ASSIGN TO "LOPSTRAN"
007400                             ORGANIZATION IS LINE SEQUENTIAL
007500                             FILE STATUS IS TRANSACTION-FILE-STATUS.
007600     SELECT SUMMARY-REPORT   ASSIGN TO "LOPSRPT"
007700                             ORGANIZATION IS LINE SEQUENTIAL
007800                             FILE STATUS IS SUMMARY-REPORT-STATUS.
007900     SELECT SORTWORK         ASSIGN TO "SORTWK01".
008000*
008100 DATA DIVISION.
008200*
008300 FILE SECTION.
008400*
008500 FD  ROCKET-FILE.
008600*
008700 01  ROCKET-RECORD-AREA          PIC X(75).
008800*
008900 FD  MISSION-FILE.
009000*
009100 01  MISSION-RECORD-AREA         PIC X(50).
009200*
009300 FD  TRANSACTION-FILE.
009400*
009500 01  TRANSACTION-RECORD-AREA     PIC X(400).
009600*
009700 FD  SUMMARY-REPORT.
009800*
009900 01  REPORT-LINE-AREA            PIC X(100).
010000*
010100 SD  SORTWORK.
010200*
010300 01  SORT-WORK-AREA.
010400     05  SW-ROCKET-COUNT         PIC 9(04).
010500     05  SW-MISSION-NAME         PIC X(30).
010600     05  FILLER                  PIC X(16).
010700*
010800 WORKING-STORAGE SECTION.
010900*
011000 01  FILE-STATUS-FIELDS.
011100     05  ROCKET-FILE-STATUS          PIC XX.
011200         88  ROCKET-FILE-SUCCESSFUL        VALUE "00".
011300     05  MISSION-FILE-STATUS         PIC XX.
011400         88  MISSION-FILE-SUCCESSFUL       VALUE "00".
011500     05  TRANSACTION-FILE-STATUS     PIC XX.
011600         88  TRANSACTION-FILE-SUCCESSFUL   VALUE "00".
011700     05  SUMMARY-REPORT-STATUS       PIC XX.
011800         88  SUMMARY-REPORT-SUCCESSFUL     VALUE "00".
011850     05  FILLER                      PIC X(02).
011900*
012000 01  SWITCHES.
012100     05  ROCKET-EOF-SWITCH            PIC X VALUE "N".
012200         88  ROCKET-EOF                       VALUE "Y".
012300     05  MISSION-EOF-SWITCH           PIC X VALUE "N".
012400         88  MISSION-EOF                       VALUE "Y".
012500     05  TRANSACTION-EOF-SWITCH       PIC X VALUE "N".
012600         88  TRANSACTION-EOF                   VALUE "Y".
012700     05  ROCKET-FOUND-SWITCH          PIC X VALUE "N".
012800         88  ROCKET-FOUND                      VALUE "Y".
012900     05  MISSION-FOUND-SWITCH         PIC X VALUE "N".
013000         88  MISSION-FOUND                     VALUE "Y".
013100     05  VALID-TRANSACTION-SWITCH     PIC X VALUE "Y".
013200         88  VALID-TRANSACTION                 VALUE "Y".
013300     05  BULK-VALID-SWITCH            PIC X VALUE "Y".
013400         88  BULK-ASSIGNMENT-VALID             VALUE "Y".
013500     05  ROSTER-HAS-REPAIR-SWITCH     PIC X VALUE "N".
013600         88  ROSTER-HAS-IN-REPAIR-ROCKET       VALUE "Y".
013650     05  FILLER                       PIC X(02).
013700*
013800 01  WS-COUNTERS.
013900     05  WS-ROCKET-COUNT              PIC 9(05)   COMP.
014000     05  WS-MISSION-COUNT             PIC 9(05)   COMP.
014100     05  WS-BULK-ROCKET-COUNT         PIC 9(02)   COMP.
014200     05  WS-SUBSCRIPT-1               PIC 9(05)   COMP.
014300     05  WS-SUBSCRIPT-2               PIC 9(05)   COMP.
014500     05  WS-TRIM-POSITION             PIC 9(03)   COMP.
014550     05  FILLER                       PIC X(02).
014600*
014700******************************************************************
014800*    STATUS DISPLAY-TEXT TABLES.  THESE USED TO LIVE IN THE TWO
014900*    COPYBOOKS BUT WERE MOVED HERE UNDER DISP-4490 SO A COPYBOOK
015000*    COULD BE COPIED A SECOND TIME (TO BUILD A TABLE ROW) WITHOUT
015100*    DRAGGING IN A DUPLICATE TABLE DECLARATION.
015200******************************************************************
015300*
015400 01  ROCKET-STATUS-DISPLAY-TABLE.
015500     05  FILLER  PIC X(10) VALUE "ON-GROUND ".
015600     05  FILLER  PIC X(12) VALUE "On ground   ".
015700     05  FILLER  PIC X(10) VALUE "IN-SPACE  ".
015800     05  FILLER  PIC X(12) VALUE "In space    ".
015900     05  FILLER  PIC X(10) VALUE "IN-REPAIR ".
016000     05  FILLER  PIC X(12) VALUE "In repair   ".
016100 01  ROCKET-STATUS-DISPLAY-TABLE-R REDEFINES
016200                 ROCKET-STATUS-DISPLAY-TABLE.
016300     05  RSD-ENTRY OCCURS 3 TIMES.
016400         10  RSD-CODE            PIC X(10).
016500         10  RSD-TEXT            PIC X(12).
016600*
016700 01  MISSION-STATUS-DISPLAY-TABLE.
016800     05  FILLER  PIC X(11) VALUE "SCHEDULED  ".
016900     05  FILLER  PIC X(12) VALUE "Scheduled   ".
017000     05  FILLER  PIC X(11) VALUE "PENDING    ".
017100     05  FILLER  PIC X(12) VALUE "Pending     ".
017200     05  FILLER  PIC X(11) VALUE "IN-PROGRESS".
017300     05  FILLER  PIC X(12) VALUE "In progress ".
017400     05  FILLER  PIC X(11) VALUE "ENDED      ".
017500     05  FILLER  PIC X(12) VALUE "Ended       ".
017600 01  MISSION-STATUS-DISPLAY-TABLE-R REDEFINES
017700                 MISSION-STATUS-DISPLAY-TABLE.
017800     05  MSD-ENTRY OCCURS 4 TIMES.
017900         10  MSD-CODE            PIC X(11).
018000         10  MSD-TEXT            PIC X(12).
018100*
018200******************************************************************
018300*    TRANSACTION RECORD -- ONE PER LOPSTRAN INPUT LINE.
018400******************************************************************
018500*
018600 01  TRANSACTION-RECORD.
018700     05  TR-TRANSACTION-CODE          PIC X(02).
018800         88  TR-ADD-ROCKET                 VALUE "AR".
018900         88  TR-ADD-MISSION                VALUE "AM".
019000         88  TR-ASSIGN-SINGLE               VALUE "SR".
019100         88  TR-ASSIGN-BULK                 VALUE "SB".
019200         88  TR-CHANGE-ROCKET-STATUS        VALUE "CR".
019300         88  TR-CHANGE-MISSION-STATUS       VALUE "CM".
019400         88  TR-FIND-ROCKET                 VALUE "FR".
019500         88  TR-FIND-MISSION                VALUE "FM".
019600         88  TR-GET-SUMMARY                 VALUE "GS".
019700     05  TR-ROCKET-NAME                PIC X(30).
019800     05  TR-MISSION-NAME               PIC X(30).
019900     05  TR-NEW-STATUS                 PIC X(11).
020000     05  TR-NEW-STATUS-R REDEFINES TR-NEW-STATUS.
020100         10  TR-NEW-ROCKET-STATUS      PIC X(10).
020200         10  FILLER                    PIC X(01).
020300     05  TR-BULK-ROCKET-COUNT          PIC 9(02).               KLB0509
020350     05  TR-BULK-ROCKET-NAME OCCURS 10 TIMES                    KLB0509
020380                 PIC X(30).
020500     05  FILLER                        PIC X(25).
020600*
020700******************************************************************
020800*    ROCKET TABLE -- ONE ENTRY PER ROCKET IN THE FLEET, BUILT AT
020900*    PROGRAM START FROM ROCKFILE.  LAYOUT IS COPYBOOK LOPSRKT,
021000*    RE-LEVELED TO A TABLE ROW BY COPY REPLACING.
021100******************************************************************
021200*
021300 01  ROCKET-TABLE.
021400     COPY LOPSRKT REPLACING ==01  RK-ROCKET-ENTRY== BY
021500         ==05  ROCKET-TABLE-ROW OCCURS 1 TO 500 TIMES
021600             DEPENDING ON WS-ROCKET-COUNT
021700             INDEXED BY RK-IDX==.
021800*
021900******************************************************************
022000*    MISSION TABLE -- ONE ENTRY PER MISSION, BUILT AT PROGRAM
022100*    START FROM MISNFILE.  THE ROSTER SUB-TABLE INSIDE EACH ROW
022200*    IS REBUILT FROM THE ROCKET TABLE AT PARA 150, NOT READ FROM
022300*    ANY FILE.  LAYOUT IS COPYBOOK LOPSMSN, RE-LEVELED THE SAME
022400*    WAY AS THE ROCKET TABLE ABOVE.
022500******************************************************************
022600*
022700 01  MISSION-TABLE.
022800     COPY LOPSMSN REPLACING ==01  MS-MISSION-TABLE-ENTRY== BY
022900         ==05  MISSION-TABLE-ROW OCCURS 1 TO 500 TIMES
023000             DEPENDING ON WS-MISSION-COUNT
023100             INDEXED BY MS-IDX==.
023200*
023300 01  TRIM-WORK-AREAS.
023400     05  TRIM-SOURCE-FIELD             PIC X(30).
023500     05  TRIM-LENGTH-FIELD             PIC 9(03)   COMP.
023550     05  WS-NAME-LENGTH                PIC 9(03)   COMP.
023560     05  WS-TEXT-LENGTH                PIC 9(03)   COMP.
023600     05  TRIM-COUNT-EDITED             PIC ZZZ9.
023650     05  FILLER                        PIC X(02).
023700*
023800 01  REPORT-WORK-FIELDS.
023900     05  RW-HEADER-TEXT                PIC X(12).
024000     05  RW-ROCKET-TEXT                PIC X(12).
024100     05  RW-TRIMMED-NAME                PIC X(30).
024150     05  RW-FINAL-NAME                 PIC X(30).           KLB0904
024180     05  RW-FINAL-TEXT                 PIC X(12).           KLB0904
024200     05  RW-TRIMMED-COUNT               PIC X(04).
024250     05  FILLER                        PIC X(02).
024300*
024400 PROCEDURE DIVISION.
024500*
024600 000-MAIN-CONTROL.
024700*
024800     PERFORM 100-INITIALIZE-REGISTRY.
024900     PERFORM 200-PROCESS-TRANSACTIONS
025000         UNTIL TRANSACTION-EOF.
025200     PERFORM 900-REWRITE-ROCKET-FILE.
025300     PERFORM 930-REWRITE-MISSION-FILE.
025400     CLOSE TRANSACTION-FILE
025500           SUMMARY-REPORT.
025600     STOP RUN.
025700*
025800******************************************************************
025900*    100 SERIES -- LOAD THE TWO TABLES AND REBUILD THE ROSTERS.
026000******************************************************************
026100*
026200 100-INITIALIZE-REGISTRY.
026300*
026400     MOVE ZERO TO WS-ROCKET-COUNT
026500                  WS-MISSION-COUNT.
026600     OPEN INPUT  ROCKET-FILE
026700                 MISSION-FILE
026800                 TRANSACTION-FILE.
026900     PERFORM 110-LOAD-ROCKET-TABLE.
027000     PERFORM 130-LOAD-MISSION-TABLE.
027100     CLOSE ROCKET-FILE
027200           MISSION-FILE.
027300     PERFORM 150-REBUILD-MISSION-ROSTERS.
027400     OPEN OUTPUT SUMMARY-REPORT.
027500*
027600 110-LOAD-ROCKET-TABLE.
027700*
027800     PERFORM 120-READ-ROCKET-RECORD.
027900     PERFORM 125-ADD-ROCKET-TABLE-ENTRY
028000         UNTIL ROCKET-EOF.
028100*
028200 120-READ-ROCKET-RECORD.
028300*
028400     READ ROCKET-FILE INTO ROCKET-RECORD-AREA
028500         AT END
028600             MOVE "Y" TO ROCKET-EOF-SWITCH.
028700*
028800 125-ADD-ROCKET-TABLE-ENTRY.
028900*
029000     ADD 1 TO WS-ROCKET-COUNT.
029100     MOVE ROCKET-RECORD-AREA(1:30)  TO
029200         RK-ROCKET-NAME(WS-ROCKET-COUNT).
029300     MOVE ROCKET-RECORD-AREA(31:10) TO
029400         RK-ROCKET-STATUS(WS-ROCKET-COUNT).
029500     MOVE ROCKET-RECORD-AREA(41:30) TO
029600         RK-MISSION-NAME(WS-ROCKET-COUNT).
029700     PERFORM 120-READ-ROCKET-RECORD.
029800*
029900 130-LOAD-MISSION-TABLE.
030000*
030100     PERFORM 140-READ-MISSION-RECORD.
030200     PERFORM 145-ADD-MISSION-TABLE-ENTRY
030300         UNTIL MISSION-EOF.
030400*
030500 140-READ-MISSION-RECORD.
030600*
030700     READ MISSION-FILE INTO MISSION-RECORD-AREA
030800         AT END
030900             MOVE "Y" TO MISSION-EOF-SWITCH.
031000*
031100 145-ADD-MISSION-TABLE-ENTRY.
031200*
031300     ADD 1 TO WS-MISSION-COUNT.
031400     MOVE MISSION-RECORD-AREA(1:30)  TO
031500         MS-WS-MISSION-NAME(WS-MISSION-COUNT).
031600     MOVE MISSION-RECORD-AREA(31:11) TO
031700         MS-WS-MISSION-STATUS(WS-MISSION-COUNT).
031800     MOVE MISSION-RECORD-AREA(42:04) TO
031900         MS-WS-ROCKET-COUNT(WS-MISSION-COUNT).
032100     PERFORM 140-READ-MISSION-RECORD.
032200*
032300******************************************************************
032400*    THE ROSTER IS NOT A PHYSICAL FILE -- IT IS REBUILT EACH RUN
032500*    FROM RK-MISSION-NAME ON THE ROCKET SIDE, SO THE TWO FILES
032600*    NEVER HAVE TO BE KEPT IN STEP BY HAND.
032700******************************************************************
032800*
032900 150-REBUILD-MISSION-ROSTERS.
033000*
033100     SET RK-IDX TO 1.
033200     PERFORM 160-REBUILD-ONE-ROCKET-ENTRY
033300         VARYING RK-IDX FROM 1 BY 1
033400             UNTIL RK-IDX > WS-ROCKET-COUNT.
033500*
033600 160-REBUILD-ONE-ROCKET-ENTRY.
033700*
033800     IF RK-MISSION-NAME(RK-IDX) NOT = SPACES
034000         MOVE RK-MISSION-NAME(RK-IDX) TO TR-MISSION-NAME
034100         PERFORM 360-FIND-MISSION-ENTRY
034200         IF MISSION-FOUND
034300             SET MS-IDX TO WS-SUBSCRIPT-1
034400             ADD 1 TO MS-WS-ROCKET-COUNT(MS-IDX)
034500             SET MS-ROSTER-IDX TO MS-WS-ROCKET-COUNT(MS-IDX)
034600             MOVE RK-ROCKET-NAME(RK-IDX) TO
034700                 MS-ROSTER-ROCKET-NAME(MS-IDX, MS-ROSTER-IDX).
034800*
034900******************************************************************
035000*    200 SERIES -- READ AND DISPATCH ONE TRANSACTION AT A TIME.
035100******************************************************************
035200*
035300 200-PROCESS-TRANSACTIONS.
035400*
035500     PERFORM 210-READ-TRANSACTION-RECORD.
035600     IF NOT TRANSACTION-EOF
035700         PERFORM 230-DISPATCH-TRANSACTION.
035800*
035900 210-READ-TRANSACTION-RECORD.
036000*
036100     READ TRANSACTION-FILE INTO TRANSACTION-RECORD-AREA
036200         AT END
036300             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
036400     IF NOT TRANSACTION-EOF
036500         MOVE TRANSACTION-RECORD-AREA TO TRANSACTION-RECORD.
036600*
036700 230-DISPATCH-TRANSACTION.
036800*
036900     IF TR-ADD-ROCKET
037000         PERFORM 300-ADD-ROCKET
037100     ELSE IF TR-ADD-MISSION
037200         PERFORM 340-ADD-MISSION
037300     ELSE IF TR-ASSIGN-SINGLE
037400         PERFORM 400-ASSIGN-ROCKET-TO-MISSION
037500     ELSE IF TR-ASSIGN-BULK
037600         PERFORM 450-ASSIGN-ROCKETS-TO-MISSION
037700     ELSE IF TR-CHANGE-ROCKET-STATUS
037800         PERFORM 500-CHANGE-ROCKET-STATUS
037900     ELSE IF TR-CHANGE-MISSION-STATUS
038000         PERFORM 650-CHANGE-MISSION-STATUS
038100     ELSE IF TR-FIND-ROCKET
038200         PERFORM 800-FIND-ROCKET
038300     ELSE IF TR-FIND-MISSION
038400         PERFORM 820-FIND-MISSION
038500     ELSE IF TR-GET-SUMMARY
038600         PERFORM 700-PRODUCE-SUMMARY-REPORT
038700     ELSE
038800         DISPLAY "LOPS2000 -- UNKNOWN TRANSACTION CODE "
038900             TR-TRANSACTION-CODE.
039200*
039300******************************************************************
039400*    300 SERIES -- ADD-ROCKET AND ADD-MISSION.
039500******************************************************************
039600*
039700 300-ADD-ROCKET.
039800*
039900     MOVE "Y" TO VALID-TRANSACTION-SWITCH.
040000     PERFORM 310-VALIDATE-ROCKET-NAME.
040100     IF VALID-TRANSACTION
040200         PERFORM 320-FIND-ROCKET-ENTRY
040300         IF ROCKET-FOUND
040400             MOVE "N" TO VALID-TRANSACTION-SWITCH
040500             DISPLAY "LOPS2000 -- ROCKET ALREADY ON FILE "
040600                 TR-ROCKET-NAME
040700         ELSE
040800             PERFORM 330-INSERT-ROCKET-ENTRY.
040900*
041000 310-VALIDATE-ROCKET-NAME.
041100*
041200     IF TR-ROCKET-NAME = SPACES
041300         MOVE "N" TO VALID-TRANSACTION-SWITCH
041400         DISPLAY "LOPS2000 -- ROCKET NAME IS BLANK, REJECTED".
041500*
041600******************************************************************
041700*    LOOKS UP TR-ROCKET-NAME IN THE ROCKET TABLE.  SETS
041750*    ROCKET-FOUND-SWITCH AND, WHEN FOUND, WS-SUBSCRIPT-1 TO THE
041800*    MATCHING ENTRY'S SUBSCRIPT.
041900******************************************************************
042000*
042100 320-FIND-ROCKET-ENTRY.
042200*
042300     MOVE "N" TO ROCKET-FOUND-SWITCH.
042400     MOVE ZERO TO WS-SUBSCRIPT-1.
042500     SET RK-IDX TO 1.
042600     PERFORM 325-TEST-ONE-ROCKET-ENTRY
042700         VARYING RK-IDX FROM 1 BY 1
042800             UNTIL RK-IDX > WS-ROCKET-COUNT
042900                OR ROCKET-FOUND.
043000*
043100 325-TEST-ONE-ROCKET-ENTRY.
043200*
043300     IF RK-ROCKET-NAME(RK-IDX) = TR-ROCKET-NAME
043400         MOVE "Y" TO ROCKET-FOUND-SWITCH
043500         SET WS-SUBSCRIPT-1 TO RK-IDX.
043600*
043700 330-INSERT-ROCKET-ENTRY.
043800*
043900     ADD 1 TO WS-ROCKET-COUNT.
044000     SET RK-IDX TO WS-ROCKET-COUNT.
044100     MOVE TR-ROCKET-NAME TO RK-ROCKET-NAME(RK-IDX).
044200     SET RK-STATUS-ON-GROUND(RK-IDX) TO TRUE.
044300     MOVE SPACES TO RK-MISSION-NAME(RK-IDX).
044400*
044500 340-ADD-MISSION.
044600*
044700     MOVE "Y" TO VALID-TRANSACTION-SWITCH.
044800     PERFORM 350-VALIDATE-MISSION-NAME.
044900     IF VALID-TRANSACTION
045000         PERFORM 360-FIND-MISSION-ENTRY
045100         IF MISSION-FOUND
045200             MOVE "N" TO VALID-TRANSACTION-SWITCH
045300             DISPLAY "LOPS2000 -- MISSION ALREADY ON FILE "
045400                 TR-MISSION-NAME
045500         ELSE
045600             PERFORM 370-INSERT-MISSION-ENTRY.
045700*
045800 350-VALIDATE-MISSION-NAME.
045900*
046000     IF TR-MISSION-NAME = SPACES
046100         MOVE "N" TO VALID-TRANSACTION-SWITCH
046200         DISPLAY "LOPS2000 -- MISSION NAME IS BLANK, REJECTED".
046300*
046400******************************************************************
046500*    LOOKS UP TR-MISSION-NAME IN THE MISSION TABLE.  SETS
046600*    MISSION-FOUND-SWITCH AND, WHEN FOUND, WS-SUBSCRIPT-1 TO THE
046700*    MATCHING ENTRY'S SUBSCRIPT.
046800******************************************************************
046900*
047000 360-FIND-MISSION-ENTRY.
047100*
047200     MOVE "N" TO MISSION-FOUND-SWITCH.
047300     MOVE ZERO TO WS-SUBSCRIPT-1.
047400     SET MS-IDX TO 1.
047500     PERFORM 365-TEST-ONE-MISSION-ENTRY
047600         VARYING MS-IDX FROM 1 BY 1
047700             UNTIL MS-IDX > WS-MISSION-COUNT
047800                OR MISSION-FOUND.
047900*
048000 365-TEST-ONE-MISSION-ENTRY.
048100*
048200     IF MS-WS-MISSION-NAME(MS-IDX) = TR-MISSION-NAME
048300         MOVE "Y" TO MISSION-FOUND-SWITCH
048400         SET WS-SUBSCRIPT-1 TO MS-IDX.
048500*
048600 370-INSERT-MISSION-ENTRY.
048700*
048800     ADD 1 TO WS-MISSION-COUNT.
048900     SET MS-IDX TO WS-MISSION-COUNT.
049000     MOVE TR-MISSION-NAME TO MS-WS-MISSION-NAME(MS-IDX).
049100     SET MS-WS-STATUS-SCHEDULED(MS-IDX) TO TRUE.
049200     MOVE ZERO TO MS-WS-ROCKET-COUNT(MS-IDX).
049300*
049400******************************************************************
049500*    400 SERIES -- SINGLE ROCKET/MISSION ASSIGNMENT.
049600******************************************************************
049700*
049800 400-ASSIGN-ROCKET-TO-MISSION.
049900*
050000     MOVE "Y" TO VALID-TRANSACTION-SWITCH.
050100     PERFORM 410-VALIDATE-SINGLE-ASSIGNMENT.
050200     IF VALID-TRANSACTION
050300         PERFORM 420-APPLY-SINGLE-ASSIGNMENT
050400         SET MS-IDX TO WS-SUBSCRIPT-2
050500         PERFORM 600-DERIVE-MISSION-STATUS.
050600*
050700 410-VALIDATE-SINGLE-ASSIGNMENT.
050800*
050810******************************************************************
050820*    THE MISSION IS RESOLVED FIRST AND ITS SUBSCRIPT HELD ASIDE IN
050830*    WS-SUBSCRIPT-2 BEFORE THE ROCKET LOOKUP RUNS -- 320 SHARES
050840*    WS-SUBSCRIPT-1 WITH 360, SO IF THE ROCKET LOOKUP RAN FIRST
050850*    THE MISSION LOOKUP WOULD OVERWRITE ITS SUBSCRIPT BEFORE 420
050860*    COULD USE IT.  SEE REQ DISP-5689.
050870******************************************************************
050900     PERFORM 360-FIND-MISSION-ENTRY.
051000     IF NOT MISSION-FOUND
051100         MOVE "N" TO VALID-TRANSACTION-SWITCH
051150         DISPLAY "LOPS2000 -- MISSION NOT ON FILE "
051180             TR-MISSION-NAME
051300     ELSE
051310         SET WS-SUBSCRIPT-2 TO WS-SUBSCRIPT-1
051350         SET MS-IDX TO WS-SUBSCRIPT-1
051400         IF MS-WS-STATUS-ENDED(MS-IDX)
051500             MOVE "N" TO VALID-TRANSACTION-SWITCH
051600             DISPLAY "LOPS2000 -- MISSION HAS ENDED "
051700                 TR-MISSION-NAME.
051900     IF VALID-TRANSACTION
052000         PERFORM 320-FIND-ROCKET-ENTRY
052100         IF NOT ROCKET-FOUND
052200             MOVE "N" TO VALID-TRANSACTION-SWITCH
052300             DISPLAY "LOPS2000 -- ROCKET NOT ON FILE "
052350                 TR-ROCKET-NAME
052400         ELSE
052500             SET RK-IDX TO WS-SUBSCRIPT-1
052600             IF RK-MISSION-NAME(RK-IDX) NOT = SPACES
052700                 MOVE "N" TO VALID-TRANSACTION-SWITCH
052800                 DISPLAY "LOPS2000 -- ROCKET ALREADY ASSIGNED "
052900                     TR-ROCKET-NAME.
053100*
053200 420-APPLY-SINGLE-ASSIGNMENT.
053300*
053400     MOVE TR-MISSION-NAME TO RK-MISSION-NAME(RK-IDX).
053500     SET RK-STATUS-IN-SPACE(RK-IDX) TO TRUE.
053600     SET MS-IDX TO WS-SUBSCRIPT-2.
053700     ADD 1 TO MS-WS-ROCKET-COUNT(MS-IDX).
053800     SET MS-ROSTER-IDX TO MS-WS-ROCKET-COUNT(MS-IDX).
053900     MOVE TR-ROCKET-NAME TO
054000         MS-ROSTER-ROCKET-NAME(MS-IDX, MS-ROSTER-IDX).
054300*
054400******************************************************************
054500*    450 SERIES -- BULK (ALL-OR-NOTHING) ASSIGNMENT.  ADDED
054600*    UNDER REQ DISP-4108 AFTER THE ARTEMIS-3 MISCOUNT -- THE
054700*    WHOLE BATCH IS VALIDATED BEFORE ANY ROCKET OR MISSION ROW
054800*    IS TOUCHED.
054900******************************************************************
055000*
055100 450-ASSIGN-ROCKETS-TO-MISSION.
055200*
055300     MOVE "Y" TO VALID-TRANSACTION-SWITCH.
055400     IF TR-BULK-ROCKET-COUNT NOT = ZERO
055500         PERFORM 360-FIND-MISSION-ENTRY
055600         IF NOT MISSION-FOUND
055700             MOVE "N" TO VALID-TRANSACTION-SWITCH
055800             DISPLAY "LOPS2000 -- MISSION NOT ON FILE "
055900                 TR-MISSION-NAME
056000         ELSE
056100             SET MS-IDX TO WS-SUBSCRIPT-1
056200             IF MS-WS-STATUS-ENDED(MS-IDX)
056300                 MOVE "N" TO VALID-TRANSACTION-SWITCH
056400                 DISPLAY "LOPS2000 -- MISSION HAS ENDED "
056450                     TR-MISSION-NAME
056500             ELSE
056600                 PERFORM 460-VALIDATE-BULK-ROCKET-SET
056700                 IF BULK-ASSIGNMENT-VALID
056800                     PERFORM 470-APPLY-BULK-ASSIGNMENT
056900                     PERFORM 600-DERIVE-MISSION-STATUS.
057200*
057300******************************************************************
057400*    EVERY ROCKET IN THE BATCH MUST EXIST AND BE CURRENTLY
057500*    UNASSIGNED OR THE WHOLE BATCH IS REJECTED -- NOTHING IS
057600*    MUTATED DURING THIS PASS.
057700******************************************************************
057800*
057900 460-VALIDATE-BULK-ROCKET-SET.
058000*
058100     MOVE "Y" TO BULK-VALID-SWITCH.
058200     SET WS-SUBSCRIPT-2 TO 1.
058300     PERFORM 465-VALIDATE-ONE-BULK-ROCKET
058400         VARYING WS-SUBSCRIPT-2 FROM 1 BY 1
058500             UNTIL WS-SUBSCRIPT-2 > TR-BULK-ROCKET-COUNT
058600                OR NOT BULK-ASSIGNMENT-VALID.
058700     MOVE BULK-VALID-SWITCH TO VALID-TRANSACTION-SWITCH.
058800*
058900 465-VALIDATE-ONE-BULK-ROCKET.
059000*
059100     MOVE TR-BULK-ROCKET-NAME(WS-SUBSCRIPT-2) TO TR-ROCKET-NAME.
059200     PERFORM 320-FIND-ROCKET-ENTRY.
059300     IF NOT ROCKET-FOUND
059400         MOVE "N" TO BULK-VALID-SWITCH
059500         DISPLAY "LOPS2000 -- BULK ROCKET NOT ON FILE "
059600             TR-ROCKET-NAME
059700     ELSE
059800         SET RK-IDX TO WS-SUBSCRIPT-1
059900         IF RK-MISSION-NAME(RK-IDX) NOT = SPACES
060000             MOVE "N" TO BULK-VALID-SWITCH
060100             DISPLAY "LOPS2000 -- BULK ROCKET ALREADY ASSIGNED "
060200                 TR-ROCKET-NAME.
060300*
060400 470-APPLY-BULK-ASSIGNMENT.
060500*
060600     SET WS-SUBSCRIPT-2 TO 1.
060700     PERFORM 475-APPLY-ONE-BULK-ROCKET
060800         VARYING WS-SUBSCRIPT-2 FROM 1 BY 1
060900             UNTIL WS-SUBSCRIPT-2 > TR-BULK-ROCKET-COUNT.
061000*
061100 475-APPLY-ONE-BULK-ROCKET.
061200*
061300     MOVE TR-BULK-ROCKET-NAME(WS-SUBSCRIPT-2) TO TR-ROCKET-NAME.
061400     PERFORM 320-FIND-ROCKET-ENTRY.
061500     SET RK-IDX TO WS-SUBSCRIPT-1.
061600     MOVE TR-MISSION-NAME TO RK-MISSION-NAME(RK-IDX).
061700     SET RK-STATUS-IN-SPACE(RK-IDX) TO TRUE.
061800     ADD 1 TO MS-WS-ROCKET-COUNT(MS-IDX).
061900     SET MS-ROSTER-IDX TO MS-WS-ROCKET-COUNT(MS-IDX).
062000     MOVE TR-ROCKET-NAME TO
062100         MS-ROSTER-ROCKET-NAME(MS-IDX, MS-ROSTER-IDX).
062200*
062300******************************************************************
062400*    500 SERIES -- CHANGE-ROCKET-STATUS.
062500******************************************************************
062600*
062700 500-CHANGE-ROCKET-STATUS.
062800*
062900     MOVE "Y" TO VALID-TRANSACTION-SWITCH.
063000     PERFORM 510-VALIDATE-ROCKET-STATUS-CHANGE.
063100     IF VALID-TRANSACTION
063200         PERFORM 520-APPLY-ROCKET-STATUS-CHANGE
063300         IF RK-MISSION-NAME(RK-IDX) NOT = SPACES
063400             MOVE RK-MISSION-NAME(RK-IDX) TO TR-MISSION-NAME
063500             PERFORM 360-FIND-MISSION-ENTRY
063600             SET MS-IDX TO WS-SUBSCRIPT-1
063700             PERFORM 600-DERIVE-MISSION-STATUS.
063800*
063900 510-VALIDATE-ROCKET-STATUS-CHANGE.
064000*
064100     PERFORM 320-FIND-ROCKET-ENTRY.
064200     IF NOT ROCKET-FOUND
064300         MOVE "N" TO VALID-TRANSACTION-SWITCH
064400         DISPLAY "LOPS2000 -- ROCKET NOT ON FILE " TR-ROCKET-NAME
064500     ELSE
064600         SET RK-IDX TO WS-SUBSCRIPT-1
064700         IF TR-NEW-ROCKET-STATUS = "ON-GROUND "
064800            AND RK-MISSION-NAME(RK-IDX) NOT = SPACES
064900             MOVE "N" TO VALID-TRANSACTION-SWITCH
065000             DISPLAY "LOPS2000 -- CANNOT GROUND ASSIGNED ROCKET "
065100                 TR-ROCKET-NAME.
065200*
065300 520-APPLY-ROCKET-STATUS-CHANGE.
065400*
065500     SET RK-IDX TO WS-SUBSCRIPT-1.
065600     MOVE TR-NEW-ROCKET-STATUS TO RK-ROCKET-STATUS(RK-IDX).
065700*
065800******************************************************************
065900*    600 SERIES -- AUTOMATIC MISSION STATUS DERIVATION.  NEVER
066000*    RUN AS ITS OWN TRANSACTION -- ONLY PERFORMED AFTER AN
066100*    ASSIGNMENT OR A ROCKET STATUS CHANGE THAT TOUCHES A ROCKET
066200*    BELONGING TO A MISSION.  MS-IDX MUST BE SET BY THE CALLER.
066300******************************************************************
066400*
066500 600-DERIVE-MISSION-STATUS.
066600*
066700     IF NOT MS-WS-STATUS-ENDED(MS-IDX)
066800         IF MS-WS-ROCKET-COUNT(MS-IDX) = ZERO
066900             SET MS-WS-STATUS-SCHEDULED(MS-IDX) TO TRUE
067000         ELSE
067100             PERFORM 610-TEST-ROSTER-FOR-REPAIR
067200             IF ROSTER-HAS-IN-REPAIR-ROCKET
067300                 SET MS-WS-STATUS-PENDING(MS-IDX) TO TRUE
067400             ELSE
067500                 SET MS-WS-STATUS-IN-PROGRESS(MS-IDX) TO TRUE.
067600*
067700 610-TEST-ROSTER-FOR-REPAIR.
067800*
067900     MOVE "N" TO ROSTER-HAS-REPAIR-SWITCH.
068000     SET MS-ROSTER-IDX TO 1.
068100     PERFORM 615-TEST-ONE-ROSTER-ROCKET
068200         VARYING MS-ROSTER-IDX FROM 1 BY 1
068300             UNTIL MS-ROSTER-IDX > MS-WS-ROCKET-COUNT(MS-IDX)
068400                OR ROSTER-HAS-IN-REPAIR-ROCKET.
068500*
068600 615-TEST-ONE-ROSTER-ROCKET.
068700*
068800     MOVE MS-ROSTER-ROCKET-NAME(MS-IDX, MS-ROSTER-IDX)
068900         TO TR-ROCKET-NAME.
069000     PERFORM 320-FIND-ROCKET-ENTRY.
069100     IF ROCKET-FOUND
069200         SET RK-IDX TO WS-SUBSCRIPT-1
069300         IF RK-STATUS-IN-REPAIR(RK-IDX)
069400             MOVE "Y" TO ROSTER-HAS-REPAIR-SWITCH.
069500*
069600******************************************************************
069700*    650 SERIES -- CHANGE-MISSION-STATUS (MANUAL).
069800******************************************************************
069900*
070000 650-CHANGE-MISSION-STATUS.
070100*
070200     MOVE "Y" TO VALID-TRANSACTION-SWITCH.
070300     PERFORM 360-FIND-MISSION-ENTRY.
070400     IF NOT MISSION-FOUND
070500         MOVE "N" TO VALID-TRANSACTION-SWITCH
070600         DISPLAY "LOPS2000 -- MISSION NOT ON FILE " TR-MISSION-NAME
070700     ELSE
070800         SET MS-IDX TO WS-SUBSCRIPT-1
070900         IF MS-WS-STATUS-ENDED(MS-IDX)
071000             MOVE "N" TO VALID-TRANSACTION-SWITCH
071100             DISPLAY "LOPS2000 -- MISSION HAS ALREADY ENDED "
071200                 TR-MISSION-NAME
071300         ELSE
071400             IF TR-NEW-STATUS = "ENDED      "
071500                 PERFORM 660-END-MISSION
071600             ELSE
071700                 PERFORM 670-VALIDATE-MANUAL-TARGET
071800                 IF VALID-TRANSACTION
071900                     MOVE TR-NEW-STATUS TO
071950                         MS-WS-MISSION-STATUS(MS-IDX).
072200*
072300******************************************************************
072400*    ENDED IS ALWAYS REACHABLE FROM ANY NON-ENDED STATE.  EVERY
072500*    ROCKET ON THE ROSTER GOES BACK TO THE GROUND, UNASSIGNED,
072600*    REGARDLESS OF ITS STATUS GOING IN.  ADDED UNDER REQ
072700*    DISP-3502.
072800******************************************************************
072900*
073000 660-END-MISSION.
073100*
073200     SET MS-ROSTER-IDX TO 1.
073300     PERFORM 665-RELEASE-ONE-ROSTER-ROCKET
073400         VARYING MS-ROSTER-IDX FROM 1 BY 1
073500             UNTIL MS-ROSTER-IDX > MS-WS-ROCKET-COUNT(MS-IDX).
073600     MOVE ZERO TO MS-WS-ROCKET-COUNT(MS-IDX).
073700     SET MS-WS-STATUS-ENDED(MS-IDX) TO TRUE.
073800*
073900 665-RELEASE-ONE-ROSTER-ROCKET.
074000*
074100     MOVE MS-ROSTER-ROCKET-NAME(MS-IDX, MS-ROSTER-IDX)
074200         TO TR-ROCKET-NAME.
074300     PERFORM 320-FIND-ROCKET-ENTRY.
074400     IF ROCKET-FOUND
074500         SET RK-IDX TO WS-SUBSCRIPT-1
074600         MOVE SPACES TO RK-MISSION-NAME(RK-IDX)
074700         SET RK-STATUS-ON-GROUND(RK-IDX) TO TRUE.
074800*
074900******************************************************************
075000*    670 SERIES -- VALIDATES A MANUAL TARGET STATUS OTHER THAN
075100*    ENDED.  MS-IDX IS SET BY THE CALLER (650).
075200******************************************************************
075300*
075400 670-VALIDATE-MANUAL-TARGET.
075500*
075600     IF TR-NEW-STATUS = "SCHEDULED  "
075700         PERFORM 672-VALIDATE-TARGET-SCHEDULED
075800     ELSE IF TR-NEW-STATUS = "PENDING    "
075900         PERFORM 674-VALIDATE-TARGET-PENDING
076000     ELSE IF TR-NEW-STATUS = "IN-PROGRESS"
076100         PERFORM 676-VALIDATE-TARGET-IN-PROGRESS
076200     ELSE
076300         MOVE "N" TO VALID-TRANSACTION-SWITCH
076400         DISPLAY "LOPS2000 -- UNKNOWN TARGET MISSION STATUS "
076500             TR-NEW-STATUS.
076800*
076900 672-VALIDATE-TARGET-SCHEDULED.
077000*
077100     IF MS-WS-ROCKET-COUNT(MS-IDX) NOT = ZERO
077200         MOVE "N" TO VALID-TRANSACTION-SWITCH
077300         DISPLAY "LOPS2000 -- ROCKETS ARE ASSIGNED TO "
077400             TR-MISSION-NAME.
077500*
077600 674-VALIDATE-TARGET-PENDING.
077700*
077800     IF MS-WS-ROCKET-COUNT(MS-IDX) = ZERO
077900         MOVE "N" TO VALID-TRANSACTION-SWITCH
078000         DISPLAY "LOPS2000 -- NO ROCKETS ASSIGNED TO "
078100             TR-MISSION-NAME
078200     ELSE
078300         PERFORM 610-TEST-ROSTER-FOR-REPAIR
078400         IF NOT ROSTER-HAS-IN-REPAIR-ROCKET
078500             MOVE "N" TO VALID-TRANSACTION-SWITCH
078600             DISPLAY "LOPS2000 -- NO ROCKET IN REPAIR ON "
078700                 TR-MISSION-NAME.
078800*
078900 676-VALIDATE-TARGET-IN-PROGRESS.
079000*
079100     IF MS-WS-ROCKET-COUNT(MS-IDX) = ZERO
079200         MOVE "N" TO VALID-TRANSACTION-SWITCH
079300         DISPLAY "LOPS2000 -- NO ROCKETS ASSIGNED TO "
079400             TR-MISSION-NAME
079500     ELSE
079600         PERFORM 610-TEST-ROSTER-FOR-REPAIR
079700         IF ROSTER-HAS-IN-REPAIR-ROCKET
079800             MOVE "N" TO VALID-TRANSACTION-SWITCH
079900             DISPLAY "LOPS2000 -- A ROCKET IS IN REPAIR ON "
080000                 TR-MISSION-NAME.
080100*
080200******************************************************************
080300*    700 SERIES -- GET-SUMMARY REPORT.  SORTS THE MISSION TABLE
080400*    BY FLEET SIZE DESCENDING, MISSION NAME DESCENDING ON TIES,
080500*    THE WAY SRT1000 SORTS A RECEIPT FILE, EXCEPT HERE THE INPUT
080600*    SIDE IS A TABLE IN WORKING STORAGE RATHER THAN A FILE.
080700******************************************************************
080800*
080900 700-PRODUCE-SUMMARY-REPORT.
081000*
081050     MOVE "N" TO MISSION-EOF-SWITCH.
081100     SORT SORTWORK
081200         ON DESCENDING KEY SW-ROCKET-COUNT
081300         ON DESCENDING KEY SW-MISSION-NAME
081400         INPUT PROCEDURE IS 710-RELEASE-MISSION-SORT-ROWS
081500         OUTPUT PROCEDURE IS 720-WRITE-SUMMARY-REPORT.
081600*
081700 710-RELEASE-MISSION-SORT-ROWS.
081800*
081900     SET MS-IDX TO 1.
082000     PERFORM 715-RELEASE-ONE-MISSION-ROW
082100         VARYING MS-IDX FROM 1 BY 1
082200             UNTIL MS-IDX > WS-MISSION-COUNT.
082300*
082400 715-RELEASE-ONE-MISSION-ROW.
082500*
082600     MOVE MS-WS-ROCKET-COUNT(MS-IDX) TO SW-ROCKET-COUNT.
082700     MOVE MS-WS-MISSION-NAME(MS-IDX) TO SW-MISSION-NAME.
082800     RELEASE SORT-WORK-AREA.
082900*
083000 720-WRITE-SUMMARY-REPORT.
083100*
083200     PERFORM 725-RETURN-ONE-SORT-ROW
083300         UNTIL MISSION-EOF.
083400*
083500 725-RETURN-ONE-SORT-ROW.
083600*
083700     RETURN SORTWORK INTO SORT-WORK-AREA
083800         AT END
083900             MOVE "Y" TO MISSION-EOF-SWITCH.
084000     IF NOT MISSION-EOF
084100         MOVE SW-MISSION-NAME TO TR-MISSION-NAME
084200         PERFORM 360-FIND-MISSION-ENTRY
084300         SET MS-IDX TO WS-SUBSCRIPT-1
084400         PERFORM 730-FORMAT-MISSION-HEADER
084500         SET MS-ROSTER-IDX TO 1
084600         PERFORM 740-FORMAT-ROSTER-LINE
084700             VARYING MS-ROSTER-IDX FROM 1 BY 1
084800                 UNTIL MS-ROSTER-IDX > MS-WS-ROCKET-COUNT(MS-IDX).
084900*
085000******************************************************************
085100*    FIELDS ARE VARIABLE WIDTH, SEPARATED BY LITERAL " - ", SO
085200*    EACH PIECE IS TRIMMED BEFORE IT IS STRUNG TOGETHER.
085300******************************************************************
085400*
085500 730-FORMAT-MISSION-HEADER.
085600*
085610******************************************************************
085620*    RW-HEADER-TEXT COMES OUT OF MISSION-STATUS-DISPLAY-TABLE AT A
085630*    FIXED WIDTH, PADDED WITH TRAILING BLANKS -- IT IS RIGHT-
085640*    TRIMMED HERE THE SAME AS THE MISSION NAME, OR THE PAD LANDS
085650*    IN THE MIDDLE OF THE LINE AHEAD OF THE NEXT " - ".  REQ
085660*    DISP-5701.
085670******************************************************************
085700     MOVE MS-WS-MISSION-NAME(MS-IDX) TO TRIM-SOURCE-FIELD.
085800     PERFORM 760-RIGHT-TRIM-FIELD.
085850     MOVE RW-TRIMMED-NAME(1:TRIM-LENGTH-FIELD) TO RW-FINAL-NAME.
085870     MOVE TRIM-LENGTH-FIELD TO WS-NAME-LENGTH.
086000     PERFORM 765-LOOKUP-MISSION-TEXT.
086050     MOVE RW-HEADER-TEXT TO TRIM-SOURCE-FIELD.
086080     PERFORM 760-RIGHT-TRIM-FIELD.
086090     MOVE RW-TRIMMED-NAME(1:TRIM-LENGTH-FIELD) TO RW-FINAL-TEXT.
086095     MOVE TRIM-LENGTH-FIELD TO WS-TEXT-LENGTH.
086100     MOVE MS-WS-ROCKET-COUNT(MS-IDX) TO TRIM-COUNT-EDITED.
086200     PERFORM 770-LEFT-TRIM-COUNT.
086250     MOVE SPACES TO REPORT-LINE-AREA.
086300     STRING "• " DELIMITED BY SIZE
086400         RW-FINAL-NAME(1:WS-NAME-LENGTH) DELIMITED BY SIZE
086500         " - " DELIMITED BY SIZE
086600         RW-FINAL-TEXT(1:WS-TEXT-LENGTH) DELIMITED BY SIZE
086700         " - Dragons: " DELIMITED BY SIZE
086800         RW-TRIMMED-COUNT DELIMITED BY SIZE
086900         INTO REPORT-LINE-AREA.
087000     WRITE REPORT-LINE-AREA.
087100*
087200 740-FORMAT-ROSTER-LINE.
087300*
087400     MOVE MS-ROSTER-ROCKET-NAME(MS-IDX, MS-ROSTER-IDX)
087500         TO TR-ROCKET-NAME.
087600     PERFORM 320-FIND-ROCKET-ENTRY.
087700     IF ROCKET-FOUND
087800         SET RK-IDX TO WS-SUBSCRIPT-1
087900         MOVE RK-ROCKET-NAME(RK-IDX) TO TRIM-SOURCE-FIELD
088000         PERFORM 760-RIGHT-TRIM-FIELD
088050         MOVE RW-TRIMMED-NAME(1:TRIM-LENGTH-FIELD) TO RW-FINAL-NAME
088070         MOVE TRIM-LENGTH-FIELD TO WS-NAME-LENGTH
088100         PERFORM 767-LOOKUP-ROCKET-TEXT
088120         MOVE RW-ROCKET-TEXT TO TRIM-SOURCE-FIELD
088130         PERFORM 760-RIGHT-TRIM-FIELD
088140         MOVE RW-TRIMMED-NAME(1:TRIM-LENGTH-FIELD) TO RW-FINAL-TEXT
088145         MOVE TRIM-LENGTH-FIELD TO WS-TEXT-LENGTH
088150         MOVE SPACES TO REPORT-LINE-AREA
088200         STRING "o " DELIMITED BY SIZE
088300             RW-FINAL-NAME(1:WS-NAME-LENGTH) DELIMITED BY SIZE
088400             " - " DELIMITED BY SIZE
088500             RW-FINAL-TEXT(1:WS-TEXT-LENGTH) DELIMITED BY SIZE
088600             INTO REPORT-LINE-AREA
088700         WRITE REPORT-LINE-AREA.
088800*
088900 765-LOOKUP-MISSION-TEXT.
089000*
089100     SET WS-SUBSCRIPT-2 TO 1.
089200     PERFORM 766-TEST-ONE-MISSION-TEXT-ENTRY
089300         VARYING WS-SUBSCRIPT-2 FROM 1 BY 1
089400             UNTIL WS-SUBSCRIPT-2 > 4.
089500*
089600 766-TEST-ONE-MISSION-TEXT-ENTRY.
089700*
089800     IF MSD-CODE(WS-SUBSCRIPT-2) = MS-WS-MISSION-STATUS(MS-IDX)
089900         MOVE MSD-TEXT(WS-SUBSCRIPT-2) TO RW-HEADER-TEXT.
090000*
090100 767-LOOKUP-ROCKET-TEXT.
090200*
090300     SET WS-SUBSCRIPT-2 TO 1.
090400     PERFORM 768-TEST-ONE-ROCKET-TEXT-ENTRY
090500         VARYING WS-SUBSCRIPT-2 FROM 1 BY 1
090600             UNTIL WS-SUBSCRIPT-2 > 3.
090700*
090800 768-TEST-ONE-ROCKET-TEXT-ENTRY.
090900*
091000     IF RSD-CODE(WS-SUBSCRIPT-2) = RK-ROCKET-STATUS(RK-IDX)
091100         MOVE RSD-TEXT(WS-SUBSCRIPT-2) TO RW-ROCKET-TEXT.
091200*
091300******************************************************************
091400*    760/770 -- GENERIC TRIM UTILITIES.  REFERENCE MODIFICATION
091500*    IS USED RATHER THAN AN INTRINSIC FUNCTION SO THE PROGRAM
091600*    RUNS ON COMPILERS THAT DO NOT SUPPORT FUNCTION-2.
091700******************************************************************
091800*
091900 760-RIGHT-TRIM-FIELD.
092000*
092100     MOVE SPACES TO RW-TRIMMED-NAME.
092200     MOVE 30 TO TRIM-LENGTH-FIELD.
092300     PERFORM 762-BACK-UP-ONE-POSITION
092400         UNTIL TRIM-SOURCE-FIELD(TRIM-LENGTH-FIELD:1) NOT = SPACE
092500            OR TRIM-LENGTH-FIELD = 1.
092600     MOVE TRIM-SOURCE-FIELD(1:TRIM-LENGTH-FIELD) TO RW-TRIMMED-NAME.
092700*
092800 762-BACK-UP-ONE-POSITION.
092900*
093000     SUBTRACT 1 FROM TRIM-LENGTH-FIELD.
093100*
093200 770-LEFT-TRIM-COUNT.
093300*
093400     MOVE SPACES TO RW-TRIMMED-COUNT.
093500     MOVE 1 TO WS-TRIM-POSITION.
093600     PERFORM 772-STEP-UP-ONE-POSITION
093700         UNTIL TRIM-COUNT-EDITED(WS-TRIM-POSITION:1) NOT = SPACE
093800            OR WS-TRIM-POSITION = 4.
093900     MOVE TRIM-COUNT-EDITED(WS-TRIM-POSITION:)
094000         TO RW-TRIMMED-COUNT.
094100*
094200 772-STEP-UP-ONE-POSITION.
094300*
094400     ADD 1 TO WS-TRIM-POSITION.
094500*
094600******************************************************************
094700*    800 SERIES -- FIND-ROCKET / FIND-MISSION.  READ-ONLY POINT
094800*    LOOKUPS, MODELED ON INQ1000'S LOOKUP SHAPE.  NEITHER
094900*    MUTATES A TABLE OR WRITES A FILE.
095000******************************************************************
095100*
095200 800-FIND-ROCKET.
095300*
095400     PERFORM 320-FIND-ROCKET-ENTRY.
095500     IF ROCKET-FOUND
095600         SET RK-IDX TO WS-SUBSCRIPT-1
095700         DISPLAY "LOPS2000 -- ROCKET " RK-ROCKET-NAME(RK-IDX)
095800             " STATUS " RK-ROCKET-STATUS(RK-IDX)
095900             " MISSION " RK-MISSION-NAME(RK-IDX)
096000     ELSE
096100         DISPLAY "LOPS2000 -- ROCKET NOT ON FILE " TR-ROCKET-NAME.
096200*
096300 820-FIND-MISSION.
096400*
096500     PERFORM 360-FIND-MISSION-ENTRY.
096600     IF MISSION-FOUND
096700         SET MS-IDX TO WS-SUBSCRIPT-1
096800         DISPLAY "LOPS2000 -- MISSION " MS-WS-MISSION-NAME(MS-IDX)
096900             " STATUS " MS-WS-MISSION-STATUS(MS-IDX)
097000             " ROCKETS " MS-WS-ROCKET-COUNT(MS-IDX)
097100     ELSE
097200         DISPLAY "LOPS2000 -- MISSION NOT ON FILE " TR-MISSION-NAME.
097300*
097400******************************************************************
097500*    900 SERIES -- REWRITE THE TWO MASTER FILES AT END OF RUN.
097600*    SAME SHAPE AS SEQ1000'S OLD-MASTER/NEW-MASTER REWRITE.
097700******************************************************************
097800*
097900 900-REWRITE-ROCKET-FILE.
098000*
098100     OPEN OUTPUT ROCKET-FILE.
098200     SET RK-IDX TO 1.
098300     PERFORM 910-WRITE-ROCKET-RECORD
098400         VARYING RK-IDX FROM 1 BY 1
098500             UNTIL RK-IDX > WS-ROCKET-COUNT.
098600     CLOSE ROCKET-FILE.
098700*
098800 910-WRITE-ROCKET-RECORD.
098900*
099000     MOVE SPACES TO ROCKET-RECORD-AREA.
099100     MOVE RK-ROCKET-NAME(RK-IDX)    TO ROCKET-RECORD-AREA(1:30).
099200     MOVE RK-ROCKET-STATUS(RK-IDX)  TO ROCKET-RECORD-AREA(31:10).
099300     MOVE RK-MISSION-NAME(RK-IDX)   TO ROCKET-RECORD-AREA(41:30).
099400     WRITE ROCKET-RECORD-AREA.
099500*
099600 930-REWRITE-MISSION-FILE.
099700*
099800     OPEN OUTPUT MISSION-FILE.
099900     SET MS-IDX TO 1.
100000     PERFORM 940-WRITE-MISSION-RECORD
100100         VARYING MS-IDX FROM 1 BY 1
100200             UNTIL MS-IDX > WS-MISSION-COUNT.
100300     CLOSE MISSION-FILE.
100400*
100500 940-WRITE-MISSION-RECORD.
100600*
100700     MOVE SPACES TO MISSION-RECORD-AREA.
100800     MOVE MS-WS-MISSION-NAME(MS-IDX)   TO
100900         MISSION-RECORD-AREA(1:30).
101000     MOVE MS-WS-MISSION-STATUS(MS-IDX) TO
101100         MISSION-RECORD-AREA(31:11).
101200     MOVE MS-WS-ROCKET-COUNT(MS-IDX)   TO
101300         MISSION-RECORD-AREA(42:4).
101400     WRITE MISSION-RECORD-AREA.
